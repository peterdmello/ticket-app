000100*    wsflags01.cbl                                                        
000200*    WORKING-STORAGE - END-OF-FILE AND FOUND/REJECT SWITCHES              
000300*    FOR THE FOUR READ LOOPS AND THE FOUR TRANSACTION UNITS.              
000400*    WJT 1991-04-02  ORIGINAL.                                            
000500*    DWK 2003-06-25  CR-0253 DROPPED W-EMAIL-MATCHES - THE                
000600*    DWK 2003-06-25  CR-0253 RESERVE-REQUEST EMAIL CHECK TESTS            
000700*    DWK 2003-06-25  CR-0253 HLD-EMAIL AGAINST RSV-EMAIL DIRECT,          
000800*    DWK 2003-06-25  CR-0253 THIS SWITCH WAS NEVER SET OR                 
000900*    DWK 2003-06-25  CR-0253 TESTED, PER AUDIT FINDING 03-132.            
001000    01  W-LEVEL-EOF                  PIC X VALUE "N".                     
001100        88  LEVEL-EOF                VALUE "Y".                           
001200    01  W-HOLDRQ-EOF                 PIC X VALUE "N".                     
001300        88  HOLDRQ-EOF               VALUE "Y".                           
001400    01  W-RSVRQ-EOF                  PIC X VALUE "N".                     
001500        88  RSVRQ-EOF                VALUE "Y".                           
001600    01  W-EXPIRE-EOF                 PIC X VALUE "N".                     
001700        88  EXPIRE-EOF               VALUE "Y".                           
001800    01  W-HOLD-FOUND                 PIC X VALUE "N".                     
001900        88  HOLD-FOUND               VALUE "Y".                           
002000    01  W-EVENT-FOUND                PIC X VALUE "N".                     
002100        88  EVENT-FOUND              VALUE "Y".                           
002200    01  W-SEAT-ENTRY-FOUND           PIC X VALUE "N".                     
002300        88  SEAT-ENTRY-FOUND         VALUE "Y".                           
