000100*    PLWRITERESULT.CBL                                                    
000200*    WRITE-RESULT-LINE-PARA - APPENDS ONE LINE TO THE                     
000300*    TRANSACTION-RESULT LOG.  CALLER FILLS RES-ACTION,                    
000400*    RES-ID, RES-OUTCOME AND RES-DETAIL BEFORE PERFORMING                 
000500*    THIS PARAGRAPH.                                                      
000600*    WJT 1991-04-08  ORIGINAL.                                            
000700WRITE-RESULT-LINE-PARA.                                                   
000800    WRITE RESULT-RECORD.                                                  
