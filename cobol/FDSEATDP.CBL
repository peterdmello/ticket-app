000100*    FDSEATDP.CBL                                                         
000200*    RECORD LAYOUT - OPTIONAL END-OF-RUN SEAT DUMP.                       
000300*    WJT 1991-04-09  ORIGINAL.                                            
000400    FD  SEAT-DUMP-FILE                                                    
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  SEAT-DUMP-RECORD.                                                 
000700        05  SDP-EVENT-ID             PIC 9(6).                            
000800        05  SDP-LEVEL                PIC 9(4).                            
000900        05  SDP-ROW                  PIC 9(4).                            
001000        05  SDP-ROW-LABEL            PIC X(6).                            
001100        05  SDP-SEAT-NUM             PIC 9(4).                            
001200        05  SDP-STATE                PIC X(1).                            
001300        05  SDP-HOLD-ID              PIC 9(8).                            
001400        05  SDP-RESERVATION-CODE     PIC X(36).                           
001500        05  FILLER                   PIC X(07).                           
