000100*    READ-RSVRQ-NEXT-RECORD.CBL                                           
000200*    READS THE NEXT RESERVE-REQUEST TRANSACTION.                          
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400READ-RSVRQ-NEXT-RECORD.                                                   
000500    READ RESERVE-REQUEST-FILE                                             
000600        AT END                                                            
000700            MOVE "Y" TO W-RSVRQ-EOF                                       
000800    END-READ.                                                             
