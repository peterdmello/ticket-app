000100*    SLRSVRQ.CBL                                                          
000200*    FILE-CONTROL ENTRY - RESERVE-REQUEST TRANSACTION FILE.               
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400    SELECT RESERVE-REQUEST-FILE ASSIGN TO "RSVREQ"                        
000500        ORGANIZATION IS LINE SEQUENTIAL.                                  
