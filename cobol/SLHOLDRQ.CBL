000100*    SLHOLDRQ.CBL                                                         
000200*    FILE-CONTROL ENTRY - HOLD-REQUEST TRANSACTION FILE.                  
000300*    WJT 1991-04-02  ORIGINAL.                                            
000400    SELECT HOLD-REQUEST-FILE ASSIGN TO "HOLDREQ"                          
000500        ORGANIZATION IS LINE SEQUENTIAL.                                  
