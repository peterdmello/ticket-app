000100*    SLRESULT.CBL                                                         
000200*    FILE-CONTROL ENTRY - TRANSACTION-RESULT LOG OUTPUT.                  
000300*    THIS IS THE ONLY OUTPUT STREAM THE ENGINE PRODUCES -                 
000400*    ONE LINE PER TRANSACTION, IN ARRIVAL ORDER.  NOT A                   
000500*    CONTROL-BREAK REPORT - NO HEADINGS, NO PAGE BREAKS.                  
000600*    WJT 1991-04-08  ORIGINAL.                                            
000700    SELECT RESULT-FILE ASSIGN TO "TKRESULT"                               
000800        ORGANIZATION IS LINE SEQUENTIAL.                                  
