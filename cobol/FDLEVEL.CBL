000100*    FDLEVEL.CBL                                                          
000200*    RECORD LAYOUT - LEVEL-DEFINITION INPUT FILE.                         
000300*    WJT 1991-04-02  ORIGINAL.                                            
000400    FD  LEVEL-DEFINITION-FILE                                             
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  LEVEL-DEFINITION-RECORD.                                          
000700        05  LVD-LEVEL-ID             PIC 9(4).                            
000800        05  LVD-LEVEL-NAME           PIC X(20).                           
000900        05  LVD-LEVEL-PRICE          PIC 9(6)V99 COMP-3.                  
001000        05  LVD-LEVEL-ROWS           PIC 9(4).                            
001100        05  LVD-LEVEL-SEATS-PER-ROW  PIC 9(4).                            
001200        05  FILLER                   PIC X(40).                           
