000100*    FDRESULT.CBL                                                         
000200*    RECORD LAYOUT - TRANSACTION-RESULT LOG.                              
000300*    WJT 1991-04-08  ORIGINAL.                                            
000400    FD  RESULT-FILE                                                       
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  RESULT-RECORD.                                                    
000700        05  RES-ACTION               PIC X(12).                           
000800        05  RES-ID                   PIC 9(8).                            
000900        05  RES-OUTCOME              PIC X(10).                           
001000        05  RES-DETAIL               PIC X(50).                           
001100        05  FILLER                   PIC X(10).                           
