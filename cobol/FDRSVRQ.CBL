000100*    FDRSVRQ.CBL                                                          
000200*    RECORD LAYOUT - RESERVE-REQUEST TRANSACTION FILE.                    
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400    FD  RESERVE-REQUEST-FILE                                              
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  RESERVE-REQUEST-RECORD.                                           
000700        05  RSV-HOLD-ID              PIC 9(8).                            
000800        05  RSV-EMAIL                PIC X(60).                           
000900        05  FILLER                   PIC X(12).                           
