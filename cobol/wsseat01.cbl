000100*    wsseat01.cbl                                                         
000200*    WORKING-STORAGE - THE IN-MEMORY SEAT LEDGER.                         
000300*    SEATS ARE APPENDED IN (LEVEL,ROW,SEAT-NUM) ASCENDING                 
000400*    ORDER AS THE MAP IS BUILT, SO THE TABLE IS ALREADY IN                
000500*    RANK ORDER - NO SORT IS NEEDED TO WALK BEST-TO-WORST.                
000600*    WJT 1991-04-02  ORIGINAL.                                            
000700*    DWK 2003-06-25  CR-0253 DROPPED SEAT-RANK-NUMERIC - THE              
000800*    DWK 2003-06-25  CR-0253 CR-0118 DUMP SHORTCUT IT WAS ADDED           
000900*    DWK 2003-06-25  CR-0253 FOR NEVER GOT WIRED INTO 5100-DUMP-          
001000*    DWK 2003-06-25  CR-0253 ONE-SEAT, PER AUDIT FINDING 03-131,          
001100*    DWK 2003-06-25  CR-0253 AND GREP SHOWS NO OTHER REFERENCE.           
001200    01  SEAT-INVENTORY-TABLE.                                             
001300        05  SEAT-TABLE-COUNT         PIC 9(6) COMP.                       
001400        05  SEAT-ENTRY OCCURS 5000 TIMES                                  
001500                       INDEXED BY SEAT-IDX.                               
001600            10  SEAT-EVENT-ID            PIC 9(6).                        
001700            10  SEAT-RANK-KEY.                                            
001800                15  SEAT-LEVEL           PIC 9(4).                        
001900                15  SEAT-ROW             PIC 9(4).                        
002000                15  SEAT-NUM             PIC 9(4).                        
002100            10  SEAT-ROW-LABEL           PIC X(6).                        
002200            10  SEAT-STATE               PIC X(1).                        
002300                88  SEAT-AVAILABLE       VALUE "A".                       
002400                88  SEAT-ON-HOLD         VALUE "H".                       
002500                88  SEAT-BOOKED          VALUE "B".                       
002600            10  SEAT-HOLD-ID             PIC 9(8).                        
002700            10  SEAT-RESERVATION-CODE    PIC X(36).                       
002800            10  FILLER                   PIC X(09).                       
