000100*    SLLEVEL.CBL                                                          
000200*    FILE-CONTROL ENTRY - LEVEL-DEFINITION INPUT FILE.                    
000300*    ONE RECORD PER PRICE LEVEL, READ IN LEVEL ORDER.  A                  
000400*    NEW EVENT STARTS WHEN LVD-LEVEL-ID IS NOT GREATER                    
000500*    THAN THE LEVEL-ID JUST READ (SEE 1000-BUILD-EVENT-                   
000600*    TABLE IN THE MAIN PROGRAM).                                          
000700*    WJT 1991-04-02  ORIGINAL.                                            
000800    SELECT LEVEL-DEFINITION-FILE ASSIGN TO "LEVELDEF"                     
000900        ORGANIZATION IS LINE SEQUENTIAL.                                  
