000100*    wscount01.cbl                                                        
000200*    WORKING-STORAGE - RUN COUNTERS, SHOP CONSTANTS, AND THE              
000300*    SCRATCH WORK AREAS SHARED BY THE PL-STYLE PARAGRAPH                  
000400*    COPYBOOKS (ROW-LABEL ENCODING, RESERVATION-CODE BUILD).              
000500*    WJT 1991-04-02  ORIGINAL.                                            
000600*    RTF 1994-11-30  CR-0118 ADDED RESV-CODE-WORK - CODES                 
000700*    RTF 1994-11-30  CR-0118 USED TO BE JUST THE SEQUENCE                 
000800*    RTF 1994-11-30  CR-0118 NUMBER, MARKETING WANTED SOMETHING           
000900*    RTF 1994-11-30  CR-0118 THAT LOOKED LIKE THE WEB TEAM'S              
001000*    RTF 1994-11-30  CR-0118 UUIDS.                                       
001100*    PXM 1999-02-19  Y2K-004 REVIEWED - NO DATE FIELDS IN THIS            
001200*    PXM 1999-02-19  Y2K-004 COPYBOOK, NO CENTURY EXPOSURE.               
001300*    DWK 2003-06-11  CR-0247 ADDED TARGET-* AND THE SEAT-                 
001400*    DWK 2003-06-11  CR-0247 ENTRY-FOUND SEARCH ARGUMENTS FOR             
001500*    DWK 2003-06-11  CR-0247 THE EXPIRE/RESERVE SEAT LOOKUP.              
001600*    DWK 2003-06-25  CR-0253 ADDED MAX-HOLD-SEATS - TIES THE              
001700*    DWK 2003-06-25  CR-0253 HOLD-REQUEST CAPACITY CHECK TO THE           
001800*    DWK 2003-06-25  CR-0253 OCCURS 40 CAP ON SEL-SEAT-IDX                
001900*    DWK 2003-06-25  CR-0253 BELOW AND ON HLD-SEAT-LIST IN                
002000*    DWK 2003-06-25  CR-0253 WSHOLD01.CBL, PER AUDIT FINDING              
002100*    DWK 2003-06-25  CR-0253 03-129.  ALSO ADDED THE LEVEL-               
002200*    DWK 2003-06-25  CR-0253 COUNT REPORT LINE WORK AREA SO               
002300*    DWK 2003-06-25  CR-0253 COUNT-SEATS-PARA'S OUTPUT HAS                
002400*    DWK 2003-06-25  CR-0253 SOMEWHERE TO LAND ON RESULT-FILE.            
002500    77  ALPHA-TABLE               PIC X(26) VALUE                         
002600            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
002700    77  HOLD-EXPIRE-SECONDS       PIC 9(6) VALUE 900.                     
002800    77  MAX-HOLD-SEATS            PIC 9(4) COMP VALUE 40.                 
002900    77  NEXT-EVENT-ID             PIC 9(6) COMP VALUE 0.                  
003000    77  NEXT-HOLD-ID              PIC 9(8) COMP VALUE 0.                  
003100    77  RESV-SEQUENCE             PIC 9(8) COMP VALUE 0.                  
003200    77  PREV-LEVEL-ID             PIC 9(4) COMP VALUE 0.                  
003300    77  LVL-IDX                   PIC 9(4) COMP VALUE 0.                  
003400    77  ROW-IDX                   PIC 9(4) COMP VALUE 0.                  
003500    77  SEATNUM-IDX               PIC 9(4) COMP VALUE 0.                  
003600    77  SCAN-IDX                  PIC 9(6) COMP VALUE 0.                  
003700    77  SEL-IDX                   PIC 9(4) COMP VALUE 0.                  
003800    77  COMPACT-IDX               PIC 9(4) COMP VALUE 0.                  
003900    77  MIN-LEVEL                 PIC 9(4) VALUE 0.                       
004000    77  MAX-LEVEL                 PIC 9(4) VALUE 0.                       
004100    77  WANT-COUNT                PIC 9(4) VALUE 0.                       
004200    77  FOUND-COUNT               PIC 9(4) COMP VALUE 0.                  
004300    77  LEVEL-FILTER               PIC 9(4) VALUE 0.                      
004400    77  LEVEL-FILTER-EXISTS        PIC X VALUE "N".                       
004500        88  LEVEL-FILTER-FOUND     VALUE "Y".                             
004600    77  COUNT-MODE                 PIC X VALUE "A".                       
004700        88  COUNT-AVAILABLE-ONLY   VALUE "A".                             
004800        88  COUNT-ALL-STATES       VALUE "T".                             
004900    01  SEL-SEAT-IDX-TABLE.                                               
005000        05  SEL-SEAT-IDX OCCURS 40 TIMES                                  
005100                           PIC 9(4) COMP.                                 
005200        05  FILLER                   PIC X(04).                           
005300    77  EVT-IDX                   PIC 9(4) COMP VALUE 0.                  
005400    77  HOLD-SLOT-IDX             PIC 9(4) COMP VALUE 0.                  
005500    77  ACTIVE-IDX                PIC 9(4) COMP VALUE 0.                  
005600    77  KEEP-IDX                  PIC 9(4) COMP VALUE 0.                  
005700    77  TARGET-EVENT-ID           PIC 9(6) VALUE 0.                       
005800    77  TARGET-LEVEL              PIC 9(4) VALUE 0.                       
005900    77  TARGET-ROW                PIC 9(4) VALUE 0.                       
006000    77  TARGET-SEATNUM            PIC 9(4) VALUE 0.                       
006100    77  TARGET-HOLD-ID            PIC 9(8) VALUE 0.                       
006200    01  ROWLBL-WORK.                                                      
006300        05  ROWLBL-N              PIC 9(8) COMP.                          
006400        05  ROWLBL-DIGIT          PIC 9(2) COMP.                          
006500        05  ROWLBL-LEN            PIC 9(2) COMP.                          
006600        05  ROWLBL-CHARS.                                                 
006700            10  ROWLBL-CHAR OCCURS 10 TIMES PIC X.                        
006800        05  ROWLBL-CHARS-ALPHA                                            
006900                REDEFINES ROWLBL-CHARS PIC X(10).                         
007000        05  ROWLBL-RESULT         PIC X(6).                               
007100        05  FILLER                   PIC X(04).                           
007200    77  ROWLBL-OUT-IDX            PIC 9(2) COMP VALUE 0.                  
007300    77  ROWLBL-VALID              PIC X VALUE "Y".                        
007400        88  ROWLBL-INVALID        VALUE "N".                              
007500    01  RESV-CODE-WORK.                                                   
007600        05  RESV-CODE-P1          PIC 9(8).                               
007700        05  FILLER                   PIC X VALUE "-".                     
007800        05  RESV-CODE-P2          PIC 9(4).                               
007900        05  FILLER                   PIC X VALUE "-".                     
008000        05  RESV-CODE-P3          PIC 9(4).                               
008100        05  FILLER                   PIC X VALUE "-".                     
008200        05  RESV-CODE-P4          PIC 9(4).                               
008300        05  FILLER                   PIC X VALUE "-".                     
008400        05  RESV-CODE-P5          PIC 9(12).                              
008500    01  RESV-CODE-ALPHA                                                   
008600            REDEFINES RESV-CODE-WORK PIC X(36).                           
008700    01  LVLCNT-LINE-WORK.                                                 
008800        05  FILLER                   PIC X(6) VALUE "EVENT ".             
008900        05  LVLCNT-EVENT          PIC 9(6).                               
009000        05  FILLER                   PIC X(7) VALUE " LEVEL ".            
009100        05  LVLCNT-LEVEL          PIC 9(4).                               
009200        05  FILLER                   PIC X(5) VALUE " AVL ".              
009300        05  LVLCNT-AVAIL          PIC 9(4).                               
009400        05  FILLER                   PIC X(4) VALUE " OF ".               
009500        05  LVLCNT-TOTAL          PIC 9(4).                               
009600    01  LVLCNT-LINE-ALPHA                                                 
009700            REDEFINES LVLCNT-LINE-WORK PIC X(40).                         
