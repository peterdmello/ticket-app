000100*    SLEXPIRE.CBL                                                         
000200*    FILE-CONTROL ENTRY - EXPIRE-HOLD ELAPSED-TIME TICKS.                 
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400    SELECT EXPIRE-HOLD-FILE ASSIGN TO "EXPTICK"                           
000500        ORGANIZATION IS LINE SEQUENTIAL.                                  
