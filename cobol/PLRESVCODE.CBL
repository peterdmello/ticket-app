000100*    PLRESVCODE.CBL                                                       
000200*    BUILD-RESV-CODE-PARA - STAMPS THE NEXT RESERVATION CODE.             
000300*    CALLER PERFORMS THIS WITH HLD-EVENT-ID(ACTIVE-IDX) AND               
000400*    HLD-HOLD-ID(ACTIVE-IDX) STILL SET FROM THE HOLD BEING                
000500*    COMMITTED.  RESV-SEQUENCE IS THE ONE PLACE UNIQUENESS                
000600*    IS GUARANTEED - IT NEVER REPEATS FOR THE LIFE OF THE RUN.            
000700*    RTF 1994-11-30  CR-0118 ORIGINAL.                                    
000800BUILD-RESV-CODE-PARA.                                                     
000900    ADD 1 TO RESV-SEQUENCE.                                               
001000    MOVE RESV-SEQUENCE TO RESV-CODE-P1.                                   
001100    MOVE HLD-HOLD-ID(ACTIVE-IDX) TO RESV-CODE-P2.                         
001200    MOVE HLD-EVENT-ID(ACTIVE-IDX) TO RESV-CODE-P3.                        
001300    MOVE RESV-SEQUENCE TO RESV-CODE-P4.                                   
001400    MOVE RESV-SEQUENCE TO RESV-CODE-P5.                                   
