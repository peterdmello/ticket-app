000100*    wslvlpr.cbl                                                          
000200*    WORKING-STORAGE - ONE ENTRY PER LEVEL, ACROSS ALL EVENTS             
000300*    BUILT THIS RUN.  LVL-LEVEL-PRICE EXISTS SOLELY SO THE                
000400*    PRICE READ OFF LEVEL-DEFINITION ROUND-TRIPS SOMEWHERE -              
000500*    NO RULE IN THIS PROGRAM COMPUTES AGAINST IT.                         
000600*    DWK 2003-06-11  CR-0247 ORIGINAL.                                    
000700    01  LEVEL-PRICE-TABLE.                                                
000800        05  LEVEL-PRICE-COUNT        PIC 9(4) COMP.                       
000900        05  LVL-PRICE-ENTRY OCCURS 500 TIMES                              
001000                           INDEXED BY LVL-IDX.                            
001100            10  LVL-EVENT-ID             PIC 9(6).                        
001200            10  LVL-LEVEL-ID             PIC 9(4).                        
001300            10  LVL-LEVEL-PRICE          PIC 9(6)V99 COMP-3.              
001400            10  FILLER                   PIC X(10).                       
