000100IDENTIFICATION DIVISION.                                                  
000200PROGRAM-ID.    ticket-batch-engine.                                       
000300AUTHOR.        W J THORNE.                                                
000400INSTALLATION.  BOX OFFICE SYSTEMS GROUP.                                  
000500DATE-WRITTEN.  04/10/91.                                                  
000600DATE-COMPILED.                                                            
000700SECURITY.      COMPANY CONFIDENTIAL - BATCH JOB STREAM TBE100.            
000800*    -----------------------------------------------------------          
000900*    CHANGE LOG                                                           
001000*    -----------------------------------------------------------          
001100*    WJT 1991-04-10  ORIGINAL.  NIGHTLY BATCH STEP THAT TAKES             
001200*    WJT 1991-04-10  THE LEVEL-DEFINITION FILE AND BUILDS THE             
001300*    WJT 1991-04-10  SEAT-INVENTORY TABLE, THEN WORKS THE HOLD,           
001400*    WJT 1991-04-10  EXPIRE AND RESERVE TRANSACTION FILES IN              
001500*    WJT 1991-04-10  THAT ORDER AGAINST IT.  REPLACES THE OLD             
001600*    WJT 1991-04-10  MANUAL WILL-CALL LEDGER.                             
001700*    WJT 1991-04-22  ADDED THE UPSI-0 SEAT-DUMP SWITCH SO QA              
001800*    WJT 1991-04-22  CAN GET A POST-RUN SNAPSHOT WITHOUT A                
001900*    WJT 1991-04-22  SEPARATE JOB STEP.                                   
002000*    RTF 1994-11-30  CR-0118 RESERVATION CODE IS NOW A FIVE-              
002100*    RTF 1994-11-30  CR-0118 SEGMENT HYPHENATED CODE INSTEAD OF           
002200*    RTF 1994-11-30  CR-0118 THE BARE SEQUENCE NUMBER - SEE               
002300*    RTF 1994-11-30  CR-0118 PLRESVCODE.CBL.  ALSO RAISED THE             
002400*    RTF 1994-11-30  CR-0118 ACTIVE-HOLD TABLE TO 2000 ENTRIES.           
002500*    PXM 1999-02-19  Y2K-004 REVIEWED ALL WORKING-STORAGE IN              
002600*    PXM 1999-02-19  Y2K-004 THIS PROGRAM AND ITS COPYBOOKS -             
002700*    PXM 1999-02-19  Y2K-004 NO DATE FIELDS ARE CARRIED, NOTHING          
002800*    PXM 1999-02-19  Y2K-004 TO REMEDIATE.                                
002900*    DWK 2003-06-11  CR-0247 PULLED THE REPEATED SEAT-LOOKUP              
003000*    DWK 2003-06-11  CR-0247 SCAN OUT OF THE EXPIRE AND RESERVE           
003100*    DWK 2003-06-11  CR-0247 STEPS INTO ONE SHARED PARAGRAPH,             
003200*    DWK 2003-06-11  CR-0247 PL-FIND-SEAT-ENTRY.CBL.  ALSO ADDED          
003300*    DWK 2003-06-11  CR-0247 THE LEVEL-PRICE ROUND-TRIP TABLE             
003400*    DWK 2003-06-11  CR-0247 PER AUDIT FINDING 03-118.                    
003500*    DWK 2003-06-18  CR-0251 FOUND-ENTRY LOOKUPS (EVENT TABLE,            
003600*    DWK 2003-06-18  CR-0251 ACTIVE-HOLD TABLE) WERE CODED WITH           
003700*    DWK 2003-06-18  CR-0251 PERFORM...VARYING - THE VARYING BUMP         
003800*    DWK 2003-06-18  CR-0251 RAN AFTER A MATCH WAS FOUND, SO THE          
003900*    DWK 2003-06-18  CR-0251 SUBSCRIPT WAS ONE PAST THE MATCH WHEN        
004000*    DWK 2003-06-18  CR-0251 THE LOOP STOPPED.  RECODED BOTH AS           
004100*    DWK 2003-06-18  CR-0251 SELF-MANAGED INDEX LOOKUPS THAT ONLY         
004200*    DWK 2003-06-18  CR-0251 BUMP THE SUBSCRIPT WHEN THERE IS NO          
004300*    DWK 2003-06-18  CR-0251 MATCH.  SAME FIX APPLIED TO                  
004400*    DWK 2003-06-18  CR-0251 FIND-SEAT-ENTRY-PARA IN                      
004500*    DWK 2003-06-18  CR-0251 PL-FIND-SEAT-ENTRY.CBL.                      
004600*    -----------------------------------------------------------          
004700ENVIRONMENT DIVISION.                                                     
004800CONFIGURATION SECTION.                                                    
004900SOURCE-COMPUTER.  IBM-4341.                                               
005000OBJECT-COMPUTER.  IBM-4341.                                               
005100SPECIAL-NAMES.                                                            
005200    C01 IS TOP-OF-FORM                                                    
005300    CLASS ALPHA-CLASS IS "A" THRU "Z"                                     
005400    UPSI-0 ON STATUS IS SEAT-DUMP-REQUESTED                               
005500           OFF STATUS IS SEAT-DUMP-NOT-REQUESTED.                         
005600INPUT-OUTPUT SECTION.                                                     
005700FILE-CONTROL.                                                             
005800    COPY "SLLEVEL.CBL".                                                   
005900    COPY "SLHOLDRQ.CBL".                                                  
006000    COPY "SLRSVRQ.CBL".                                                   
006100    COPY "SLEXPIRE.CBL".                                                  
006200    COPY "SLRESULT.CBL".                                                  
006300    COPY "SLSEATDP.CBL".                                                  
006400DATA DIVISION.                                                            
006500FILE SECTION.                                                             
006600    COPY "FDLEVEL.CBL".                                                   
006700    COPY "FDHOLDRQ.CBL".                                                  
006800    COPY "FDRSVRQ.CBL".                                                   
006900    COPY "FDEXPIRE.CBL".                                                  
007000    COPY "FDRESULT.CBL".                                                  
007100    COPY "FDSEATDP.CBL".                                                  
007200WORKING-STORAGE SECTION.                                                  
007300    COPY "wsseat01.cbl".                                                  
007400    COPY "wsevent01.cbl".                                                 
007500    COPY "wshold01.cbl".                                                  
007600    COPY "wscount01.cbl".                                                 
007700    COPY "wslvlpr.cbl".                                                   
007800    COPY "wsflags01.cbl".                                                 
007900*    -----------------------------------------------------------          
008000PROCEDURE DIVISION.                                                       
008100*    -----------------------------------------------------------          
008200*    0000-MAIN-PARA - OPENS EVERYTHING, DRIVES THE SIX PHASES             
008300*    IN FIXED ORDER (BUILD, HOLD, EXPIRE, RESERVE, LEVEL-COUNT            
008400*    REPORT, OPTIONAL DUMP), CLOSES EVERYTHING, STOPS THE RUN.            
008500*    THE THREE TRANSACTION PHASES MUST STAY IN THIS ORDER - EACH          
008600*    ONE RUNS TO COMPLETION AGAINST ITS OWN FILE BEFORE THE NEXT          
008700*    ONE STARTS, WHICH IS HOW THIS JOB ENCODES REAL-WORLD                 
008800*    ARRIVAL ORDER WITHOUT A CLOCK.                                       
008900*    WJT 1991-04-10  ORIGINAL.                                            
009000*    DWK 2003-06-25  CR-0253 ADDED THE 4500 LEVEL-COUNT REPORT            
009100*    DWK 2003-06-25  CR-0253 CALL, AHEAD OF CLOSE RESULT-FILE.            
0092000000-MAIN-PARA.                                                           
009300    OPEN INPUT LEVEL-DEFINITION-FILE.                                     
009400    PERFORM 1000-BUILD-EVENT-TABLE THRU 1000-EXIT.                        
009500    CLOSE LEVEL-DEFINITION-FILE.                                          
009600    OPEN OUTPUT RESULT-FILE.                                              
009700    OPEN INPUT HOLD-REQUEST-FILE.                                         
009800    PERFORM 2000-PROCESS-HOLD-REQUESTS THRU 2000-EXIT.                    
009900    CLOSE HOLD-REQUEST-FILE.                                              
010000    OPEN INPUT EXPIRE-HOLD-FILE.                                          
010100    PERFORM 3000-PROCESS-EXPIRE-TICKS THRU 3000-EXIT.                     
010200    CLOSE EXPIRE-HOLD-FILE.                                               
010300    OPEN INPUT RESERVE-REQUEST-FILE.                                      
010400    PERFORM 4000-PROCESS-RESERVE-REQUESTS THRU 4000-EXIT.                 
010500    CLOSE RESERVE-REQUEST-FILE.                                           
010600    PERFORM 4500-REPORT-LEVEL-COUNTS THRU 4500-EXIT.                      
010700    CLOSE RESULT-FILE.                                                    
010800    IF SEAT-DUMP-REQUESTED                                                
010900        PERFORM 5000-DUMP-SEAT-TABLE THRU 5000-EXIT                       
011000    END-IF.                                                               
011100    STOP RUN.                                                             
011200*    -----------------------------------------------------------          
011300*    PHASE 1000 - EVENT/SEAT-MAP BUILDER.  READS LEVEL-                   
011400*    DEFINITION RECORDS IN LEVEL ORDER AND EXPANDS EACH ONE               
011500*    INTO ROWS AND SEATS.  A NEW EVENT STARTS WHENEVER THE                
011600*    INCOMING LEVEL-ID IS NOT GREATER THAN THE PREVIOUS                   
011700*    RECORD'S LEVEL-ID - THE SAME BREAK-ON-KEY WATCH THE OLD              
011800*    DEDUCTIBLES REPORT USED, JUST WITHOUT A SORT STEP SINCE              
011900*    THE INPUT ALREADY ARRIVES IN LEVEL ORDER PER EVENT.                  
012000*    WJT 1991-04-10  ORIGINAL.                                            
0121001000-BUILD-EVENT-TABLE.                                                   
012200    MOVE 0 TO EVENT-TABLE-COUNT.                                          
012300    MOVE 0 TO SEAT-TABLE-COUNT.                                           
012400    MOVE 0 TO LEVEL-PRICE-COUNT.                                          
012500    MOVE 9999 TO PREV-LEVEL-ID.                                           
012600    PERFORM READ-LEVEL-NEXT-RECORD.                                       
012700    PERFORM 1050-BUILD-EVENT-STEP UNTIL LEVEL-EOF.                        
0128001000-EXIT.                                                                
012900    EXIT.                                                                 
0130001050-BUILD-EVENT-STEP.                                                    
013100    IF LVD-LEVEL-ID NOT > PREV-LEVEL-ID                                   
013200        ADD 1 TO NEXT-EVENT-ID                                            
013300        ADD 1 TO EVENT-TABLE-COUNT                                        
013400        MOVE NEXT-EVENT-ID TO EVT-EVENT-ID(EVENT-TABLE-COUNT)             
013500        MOVE LVD-LEVEL-ID TO EVT-BEST-LEVEL(EVENT-TABLE-COUNT)            
013600    END-IF.                                                               
013700    MOVE LVD-LEVEL-ID TO EVT-WORST-LEVEL(EVENT-TABLE-COUNT).              
013800    ADD 1 TO LEVEL-PRICE-COUNT.                                           
013900    MOVE NEXT-EVENT-ID TO LVL-EVENT-ID(LEVEL-PRICE-COUNT).                
014000    MOVE LVD-LEVEL-ID TO LVL-LEVEL-ID(LEVEL-PRICE-COUNT).                 
014100    MOVE LVD-LEVEL-PRICE TO LVL-LEVEL-PRICE(LEVEL-PRICE-COUNT).           
014200    MOVE LVD-LEVEL-ID TO PREV-LEVEL-ID.                                   
014300    PERFORM 1100-BUILD-SEAT-ROWS-FOR-LEVEL.                               
014400    PERFORM READ-LEVEL-NEXT-RECORD.                                       
0145001100-BUILD-SEAT-ROWS-FOR-LEVEL.                                           
014600    MOVE 1 TO ROW-IDX.                                                    
014700    PERFORM 1150-BUILD-SEATS-FOR-ROW                                      
014800        UNTIL ROW-IDX > LVD-LEVEL-ROWS.                                   
0149001150-BUILD-SEATS-FOR-ROW.                                                 
015000    MOVE ROW-IDX TO ROWLBL-N.                                             
015100    PERFORM ROW-LABEL-PARA THRU ROW-LABEL-EXIT.                           
015200    MOVE 1 TO SEATNUM-IDX.                                                
015300    PERFORM 1160-BUILD-ONE-SEAT                                           
015400        UNTIL SEATNUM-IDX > LVD-LEVEL-SEATS-PER-ROW.                      
015500    ADD 1 TO ROW-IDX.                                                     
0156001160-BUILD-ONE-SEAT.                                                      
015700    ADD 1 TO SEAT-TABLE-COUNT.                                            
015800    MOVE NEXT-EVENT-ID TO SEAT-EVENT-ID(SEAT-TABLE-COUNT).                
015900    MOVE LVD-LEVEL-ID TO SEAT-LEVEL(SEAT-TABLE-COUNT).                    
016000    MOVE ROW-IDX TO SEAT-ROW(SEAT-TABLE-COUNT).                           
016100    MOVE SEATNUM-IDX TO SEAT-NUM(SEAT-TABLE-COUNT).                       
016200    MOVE ROWLBL-RESULT TO SEAT-ROW-LABEL(SEAT-TABLE-COUNT).               
016300    MOVE "A" TO SEAT-STATE(SEAT-TABLE-COUNT).                             
016400    MOVE 0 TO SEAT-HOLD-ID(SEAT-TABLE-COUNT).                             
016500    MOVE SPACES TO SEAT-RESERVATION-CODE(SEAT-TABLE-COUNT).               
016600    ADD 1 TO SEATNUM-IDX.                                                 
016700*    -----------------------------------------------------------          
016800*    PHASE 2000 - SEAT HOLD ALLOCATION.  ONE HOLD-REQUEST                 
016900*    TRANSACTION IN, AT MOST ONE SEAT-HOLD TABLE ENTRY OUT.               
017000*    2100-HOLD-REQUEST-STEP HAS FOUR REJECT PATHS THAT                    
017100*    GO TO 2100-EXIT DIRECTLY, SO IT IS PERFORMED THRU ITS                
017200*    OWN EXIT RATHER THAN PLAIN - SEE 2200/2150 BELOW, BOTH               
017300*    OF WHICH SIT PHYSICALLY AFTER 2100-EXIT FOR THAT REASON.             
017400*    WJT 1991-04-12  ORIGINAL.                                            
017500*    DWK 2003-06-25  CR-0253 ADDED THE MAX-HOLD-SEATS CHECK -             
017600*    DWK 2003-06-25  CR-0253 A REQUEST FOR MORE SEATS THAN THE            
017700*    DWK 2003-06-25  CR-0253 ACTIVE-HOLD TABLE'S PER-HOLD SEAT            
017800*    DWK 2003-06-25  CR-0253 LIST CAN CARRY WAS RUNNING PAST THE          
017900*    DWK 2003-06-25  CR-0253 END OF HLD-SEAT-LIST AND SEL-SEAT-           
018000*    DWK 2003-06-25  CR-0253 IDX INSTEAD OF BEING REJECTED CLEAN,         
018100*    DWK 2003-06-25  CR-0253 PER AUDIT FINDING 03-129.                    
0182002000-PROCESS-HOLD-REQUESTS.                                               
018300    MOVE 0 TO HOLD-TABLE-COUNT.                                           
018400    PERFORM READ-HOLDRQ-NEXT-RECORD.                                      
018500    PERFORM 2100-HOLD-REQUEST-STEP THRU 2100-EXIT                         
018600        UNTIL HOLDRQ-EOF.                                                 
0187002000-EXIT.                                                                
018800    EXIT.                                                                 
0189002100-HOLD-REQUEST-STEP.                                                   
019000    IF REQ-NUM-SEATS NOT > 0                                              
019100        MOVE "HOLD-REQUEST" TO RES-ACTION                                 
019200        MOVE REQ-EVENT-ID TO RES-ID                                       
019300        MOVE "REJECTED" TO RES-OUTCOME                                    
019400        MOVE "INVALID ARGUMENT - NUM SEATS NOT POSITIVE"                  
019500            TO RES-DETAIL                                                 
019600        PERFORM WRITE-RESULT-LINE-PARA                                    
019700        GO TO 2100-EXIT                                                   
019800    END-IF.                                                               
019900    IF REQ-NUM-SEATS > MAX-HOLD-SEATS                                     
020000        MOVE "HOLD-REQUEST" TO RES-ACTION                                 
020100        MOVE REQ-EVENT-ID TO RES-ID                                       
020200        MOVE "REJECTED" TO RES-OUTCOME                                    
020300        MOVE "REQUESTED SEAT COUNT EXCEEDS CAPACITY"                      
020400            TO RES-DETAIL                                                 
020500        PERFORM WRITE-RESULT-LINE-PARA                                    
020600        GO TO 2100-EXIT                                                   
020700    END-IF.                                                               
020800    MOVE REQ-EVENT-ID TO TARGET-EVENT-ID.                                 
020900    PERFORM 2200-FIND-EVENT-ENTRY.                                        
021000    IF NOT EVENT-FOUND                                                    
021100        MOVE "HOLD-REQUEST" TO RES-ACTION                                 
021200        MOVE REQ-EVENT-ID TO RES-ID                                       
021300        MOVE "REJECTED" TO RES-OUTCOME                                    
021400        MOVE "EVENT NOT FOUND" TO RES-DETAIL                              
021500        PERFORM WRITE-RESULT-LINE-PARA                                    
021600        GO TO 2100-EXIT                                                   
021700    END-IF.                                                               
021800    PERFORM RESOLVE-LEVEL-WINDOW-PARA.                                    
021900    MOVE REQ-NUM-SEATS TO WANT-COUNT.                                     
022000    ADD 1 TO HOLD-TABLE-COUNT.                                            
022100    MOVE HOLD-TABLE-COUNT TO HOLD-SLOT-IDX.                               
022200    PERFORM SELECT-BEST-AVAILABLE-PARA.                                   
022300    IF SEL-IDX < WANT-COUNT                                               
022400        SUBTRACT 1 FROM HOLD-TABLE-COUNT                                  
022500        MOVE "HOLD-REQUEST" TO RES-ACTION                                 
022600        MOVE REQ-EVENT-ID TO RES-ID                                       
022700        MOVE "REJECTED" TO RES-OUTCOME                                    
022800        MOVE "INSUFFICIENT SEATS AVAILABLE" TO RES-DETAIL                 
022900        PERFORM WRITE-RESULT-LINE-PARA                                    
023000        GO TO 2100-EXIT                                                   
023100    END-IF.                                                               
023200    ADD 1 TO NEXT-HOLD-ID.                                                
023300    MOVE NEXT-HOLD-ID TO HLD-HOLD-ID(HOLD-SLOT-IDX).                      
023400    MOVE REQ-EVENT-ID TO HLD-EVENT-ID(HOLD-SLOT-IDX).                     
023500    MOVE REQ-EMAIL TO HLD-EMAIL(HOLD-SLOT-IDX).                           
023600    MOVE WANT-COUNT TO HLD-SEAT-COUNT(HOLD-SLOT-IDX).                     
023700    MOVE HOLD-EXPIRE-SECONDS                                              
023800        TO HLD-EXPIRE-SECONDS(HOLD-SLOT-IDX).                             
023900    MOVE 1 TO COMPACT-IDX.                                                
024000    PERFORM 2150-MARK-SEAT-ON-HOLD                                        
024100        UNTIL COMPACT-IDX > WANT-COUNT.                                   
024200    MOVE "HOLD-REQUEST" TO RES-ACTION.                                    
024300    MOVE NEXT-HOLD-ID TO RES-ID.                                          
024400    MOVE "GRANTED" TO RES-OUTCOME.                                        
024500    MOVE "SEATS HELD" TO RES-DETAIL.                                      
024600    PERFORM WRITE-RESULT-LINE-PARA.                                       
0247002100-EXIT.                                                                
024800    EXIT.                                                                 
0249002150-MARK-SEAT-ON-HOLD.                                                   
025000    MOVE SEL-SEAT-IDX(COMPACT-IDX) TO SCAN-IDX.                           
025100    MOVE "H" TO SEAT-STATE(SCAN-IDX).                                     
025200    MOVE NEXT-HOLD-ID TO SEAT-HOLD-ID(SCAN-IDX).                          
025300    ADD 1 TO COMPACT-IDX.                                                 
0254002200-FIND-EVENT-ENTRY.                                                    
025500    MOVE "N" TO W-EVENT-FOUND.                                            
025600    MOVE 1 TO EVT-IDX.                                                    
025700    PERFORM 2210-FIND-EVENT-STEP THRU 2210-EXIT                           
025800        UNTIL EVT-IDX > EVENT-TABLE-COUNT                                 
025900            OR EVENT-FOUND.                                               
0260002210-FIND-EVENT-STEP.                                                     
026100    IF EVT-EVENT-ID(EVT-IDX) NOT = TARGET-EVENT-ID                        
026200        ADD 1 TO EVT-IDX                                                  
026300        GO TO 2210-EXIT                                                   
026400    END-IF.                                                               
026500    MOVE "Y" TO W-EVENT-FOUND.                                            
0266002210-EXIT.                                                                
026700    EXIT.                                                                 
026800*    -----------------------------------------------------------          
026900*    PHASE 3000 - HOLD EXPIRATION SWEEP.  ONE EXPIRE-HOLD TICK            
027000*    IN, CARRYING THE ELAPSED SECONDS SINCE THE HOLD WAS                  
027100*    GRANTED.  A TICK THAT ARRIVES BEFORE HLD-EXPIRE-SECONDS              
027200*    HAS ELAPSED IS NOT YET DUE AND IS IGNORED; A HOLD ALREADY            
027300*    GONE (RESERVED OR PREVIOUSLY EXPIRED) IS ALSO IGNORED -              
027400*    SEE BUSINESS RULE 7, EXPIRE AND RESERVE MUST RACE CLEANLY.           
027500*    WJT 1991-04-14  ORIGINAL.                                            
0276003000-PROCESS-EXPIRE-TICKS.                                                
027700    PERFORM READ-EXPIRE-NEXT-RECORD.                                      
027800    PERFORM 3100-EXPIRE-TICK-STEP UNTIL EXPIRE-EOF.                       
0279003000-EXIT.                                                                
028000    EXIT.                                                                 
0281003100-EXPIRE-TICK-STEP.                                                    
028200    MOVE EXP-HOLD-ID TO TARGET-HOLD-ID.                                   
028300    PERFORM 9000-FIND-HOLD-ENTRY.                                         
028400    IF HOLD-FOUND                                                         
028500        IF EXP-ELAPSED-SECONDS NOT <                                      
028600                HLD-EXPIRE-SECONDS(ACTIVE-IDX)                            
028700            MOVE HLD-EVENT-ID(ACTIVE-IDX) TO TARGET-EVENT-ID              
028800            MOVE 1 TO COMPACT-IDX                                         
028900            PERFORM 3150-RELEASE-ONE-SEAT                                 
029000                UNTIL COMPACT-IDX >                                       
029100                    HLD-SEAT-COUNT(ACTIVE-IDX)                            
029200            PERFORM 9100-REMOVE-HOLD-ENTRY                                
029300            MOVE "EXPIRE-HOLD" TO RES-ACTION                              
029400            MOVE EXP-HOLD-ID TO RES-ID                                    
029500            MOVE "EXPIRED" TO RES-OUTCOME                                 
029600            MOVE "SEATS RETURNED TO AVAILABLE" TO RES-DETAIL              
029700        ELSE                                                              
029800            MOVE "EXPIRE-HOLD" TO RES-ACTION                              
029900            MOVE EXP-HOLD-ID TO RES-ID                                    
030000            MOVE "IGNORED" TO RES-OUTCOME                                 
030100            MOVE "ELAPSED TIME NOT YET REACHED" TO RES-DETAIL             
030200        END-IF                                                            
030300    ELSE                                                                  
030400        MOVE "EXPIRE-HOLD" TO RES-ACTION                                  
030500        MOVE EXP-HOLD-ID TO RES-ID                                        
030600        MOVE "IGNORED" TO RES-OUTCOME                                     
030700        MOVE "HOLD ALREADY RESERVED OR GONE" TO RES-DETAIL                
030800    END-IF.                                                               
030900    PERFORM WRITE-RESULT-LINE-PARA.                                       
031000    PERFORM READ-EXPIRE-NEXT-RECORD.                                      
0311003150-RELEASE-ONE-SEAT.                                                    
031200    MOVE HLD-SEAT-LEVEL(ACTIVE-IDX, COMPACT-IDX)                          
031300        TO TARGET-LEVEL.                                                  
031400    MOVE HLD-SEAT-ROW(ACTIVE-IDX, COMPACT-IDX)                            
031500        TO TARGET-ROW.                                                    
031600    MOVE HLD-SEAT-NUM(ACTIVE-IDX, COMPACT-IDX)                            
031700        TO TARGET-SEATNUM.                                                
031800    PERFORM FIND-SEAT-ENTRY-PARA.                                         
031900    IF SEAT-ENTRY-FOUND                                                   
032000        MOVE "A" TO SEAT-STATE(SCAN-IDX)                                  
032100        MOVE 0 TO SEAT-HOLD-ID(SCAN-IDX)                                  
032200    END-IF.                                                               
032300    ADD 1 TO COMPACT-IDX.                                                 
032400*    -----------------------------------------------------------          
032500*    PHASE 4000 - RESERVATION COMMIT.  A NOT-FOUND HOLD ID AND            
032600*    AN EMAIL MISMATCH ARE DELIBERATELY REPORTED WITH THE SAME            
032700*    OUTCOME AND DETAIL TEXT - BUSINESS RULE 6 SAYS NOT TO LET            
032800*    A MISMATCHED RESERVE-REQUEST LEARN THAT A HOLD ID EXISTS             
032900*    AT ALL.                                                              
033000*    WJT 1991-04-16  ORIGINAL.                                            
0331004000-PROCESS-RESERVE-REQUESTS.                                            
033200    PERFORM READ-RSVRQ-NEXT-RECORD.                                       
033300    PERFORM 4100-RESERVE-REQUEST-STEP THRU 4100-EXIT                      
033400        UNTIL RSVRQ-EOF.                                                  
0335004000-EXIT.                                                                
033600    EXIT.                                                                 
0337004100-RESERVE-REQUEST-STEP.                                                
033800    MOVE RSV-HOLD-ID TO TARGET-HOLD-ID.                                   
033900    PERFORM 9000-FIND-HOLD-ENTRY.                                         
034000    IF NOT HOLD-FOUND                                                     
034100        MOVE "RESERVE-REQUEST" TO RES-ACTION                              
034200        MOVE RSV-HOLD-ID TO RES-ID                                        
034300        MOVE "REJECTED" TO RES-OUTCOME                                    
034400        MOVE "HOLD NOT FOUND" TO RES-DETAIL                               
034500        PERFORM WRITE-RESULT-LINE-PARA                                    
034600        GO TO 4100-EXIT                                                   
034700    END-IF.                                                               
034800    IF HLD-EMAIL(ACTIVE-IDX) NOT = RSV-EMAIL                              
034900        MOVE "RESERVE-REQUEST" TO RES-ACTION                              
035000        MOVE RSV-HOLD-ID TO RES-ID                                        
035100        MOVE "REJECTED" TO RES-OUTCOME                                    
035200        MOVE "HOLD NOT FOUND" TO RES-DETAIL                               
035300        PERFORM WRITE-RESULT-LINE-PARA                                    
035400        GO TO 4100-EXIT                                                   
035500    END-IF.                                                               
035600    PERFORM BUILD-RESV-CODE-PARA.                                         
035700    MOVE HLD-EVENT-ID(ACTIVE-IDX) TO TARGET-EVENT-ID.                     
035800    MOVE 1 TO COMPACT-IDX.                                                
035900    PERFORM 4150-BOOK-ONE-SEAT                                            
036000        UNTIL COMPACT-IDX > HLD-SEAT-COUNT(ACTIVE-IDX).                   
036100    PERFORM 9100-REMOVE-HOLD-ENTRY.                                       
036200    MOVE "RESERVE-REQUEST" TO RES-ACTION.                                 
036300    MOVE RSV-HOLD-ID TO RES-ID.                                           
036400    MOVE "CONFIRMED" TO RES-OUTCOME.                                      
036500    MOVE RESV-CODE-ALPHA TO RES-DETAIL.                                   
036600    PERFORM WRITE-RESULT-LINE-PARA.                                       
0367004100-EXIT.                                                                
036800    EXIT.                                                                 
0369004150-BOOK-ONE-SEAT.                                                       
037000    MOVE HLD-SEAT-LEVEL(ACTIVE-IDX, COMPACT-IDX)                          
037100        TO TARGET-LEVEL.                                                  
037200    MOVE HLD-SEAT-ROW(ACTIVE-IDX, COMPACT-IDX)                            
037300        TO TARGET-ROW.                                                    
037400    MOVE HLD-SEAT-NUM(ACTIVE-IDX, COMPACT-IDX)                            
037500        TO TARGET-SEATNUM.                                                
037600    PERFORM FIND-SEAT-ENTRY-PARA.                                         
037700    IF SEAT-ENTRY-FOUND                                                   
037800        MOVE "B" TO SEAT-STATE(SCAN-IDX)                                  
037900        MOVE 0 TO SEAT-HOLD-ID(SCAN-IDX)                                  
038000        MOVE RESV-CODE-ALPHA                                              
038100            TO SEAT-RESERVATION-CODE(SCAN-IDX)                            
038200    END-IF.                                                               
038300    ADD 1 TO COMPACT-IDX.                                                 
038400*    -----------------------------------------------------------          
038500*    PHASE 4500 - PER-LEVEL SEAT COUNT REPORT.  ONE LEVEL-COUNT           
038600*    RESULT LINE PER LEVEL-PRICE-TABLE ENTRY, DRIVEN OFF THE              
038700*    SAME EVENT/LEVEL PAIRS THE BUILD PHASE LOADED THE TABLE              
038800*    WITH, SO THERE IS NO GUESSING AT LEVEL-ID CONTIGUITY.                
038900*    RUNS AFTER RESERVATION COMMIT SO THE COUNTS REFLECT EVERY            
039000*    HOLD AND RESERVE TRANSACTION THIS RUN PROCESSED.                     
039100*    DWK 2003-06-25  CR-0253 ORIGINAL - SEAT COUNTING WAS                 
039200*    DWK 2003-06-25  CR-0253 WRITTEN AS A SHARED PARAGRAPH BUT            
039300*    DWK 2003-06-25  CR-0253 NEVER CALLED BY ANY PHASE, PER               
039400*    DWK 2003-06-25  CR-0253 AUDIT FINDING 03-130.                        
0395004500-REPORT-LEVEL-COUNTS.                                                 
039600    MOVE 1 TO LVL-IDX.                                                    
039700    PERFORM 4550-REPORT-ONE-LEVEL-COUNT                                   
039800        UNTIL LVL-IDX > LEVEL-PRICE-COUNT.                                
0399004500-EXIT.                                                                
040000    EXIT.                                                                 
0401004550-REPORT-ONE-LEVEL-COUNT.                                              
040200    MOVE LVL-EVENT-ID(LVL-IDX) TO TARGET-EVENT-ID.                        
040300    MOVE LVL-LEVEL-ID(LVL-IDX) TO LEVEL-FILTER.                           
040400    MOVE "A" TO COUNT-MODE.                                               
040500    PERFORM COUNT-SEATS-PARA.                                             
040600    MOVE FOUND-COUNT TO LVLCNT-AVAIL.                                     
040700    MOVE "T" TO COUNT-MODE.                                               
040800    PERFORM COUNT-SEATS-PARA.                                             
040900    MOVE FOUND-COUNT TO LVLCNT-TOTAL.                                     
041000    MOVE LVL-EVENT-ID(LVL-IDX) TO LVLCNT-EVENT.                           
041100    MOVE LVL-LEVEL-ID(LVL-IDX) TO LVLCNT-LEVEL.                           
041200    MOVE "LEVEL-COUNT" TO RES-ACTION.                                     
041300    MOVE LVL-EVENT-ID(LVL-IDX) TO RES-ID.                                 
041400    MOVE "INFO" TO RES-OUTCOME.                                           
041500    MOVE LVLCNT-LINE-ALPHA TO RES-DETAIL.                                 
041600    PERFORM WRITE-RESULT-LINE-PARA.                                       
041700    ADD 1 TO LVL-IDX.                                                     
041800*    -----------------------------------------------------------          
041900*    PHASE 5000 - OPTIONAL END-OF-RUN SEAT DUMP, GATED BY THE             
042000*    UPSI-0 SWITCH (SEE SPECIAL-NAMES).  QA TURNS THIS ON WHEN            
042100*    CHASING A SEAT-STATE DISCREPANCY; OPERATIONS LEAVES IT OFF           
042200*    FOR THE NORMAL NIGHTLY RUN.                                          
042300*    WJT 1991-04-22  ORIGINAL.                                            
0424005000-DUMP-SEAT-TABLE.                                                     
042500    OPEN OUTPUT SEAT-DUMP-FILE.                                           
042600    MOVE 1 TO SCAN-IDX.                                                   
042700    PERFORM 5100-DUMP-ONE-SEAT                                            
042800        UNTIL SCAN-IDX > SEAT-TABLE-COUNT.                                
042900    CLOSE SEAT-DUMP-FILE.                                                 
0430005000-EXIT.                                                                
043100    EXIT.                                                                 
0432005100-DUMP-ONE-SEAT.                                                       
043300    MOVE SEAT-EVENT-ID(SCAN-IDX) TO SDP-EVENT-ID.                         
043400    MOVE SEAT-LEVEL(SCAN-IDX) TO SDP-LEVEL.                               
043500    MOVE SEAT-ROW(SCAN-IDX) TO SDP-ROW.                                   
043600    MOVE SEAT-ROW-LABEL(SCAN-IDX) TO SDP-ROW-LABEL.                       
043700    MOVE SEAT-NUM(SCAN-IDX) TO SDP-SEAT-NUM.                              
043800    MOVE SEAT-STATE(SCAN-IDX) TO SDP-STATE.                               
043900    MOVE SEAT-HOLD-ID(SCAN-IDX) TO SDP-HOLD-ID.                           
044000    MOVE SEAT-RESERVATION-CODE(SCAN-IDX)                                  
044100        TO SDP-RESERVATION-CODE.                                          
044200    WRITE SEAT-DUMP-RECORD.                                               
044300    ADD 1 TO SCAN-IDX.                                                    
044400*    -----------------------------------------------------------          
044500*    9000 SERIES - UTILITY PARAGRAPHS SHARED BY THE EXPIRE AND            
044600*    RESERVE PHASES AGAINST THE ACTIVE-HOLD TABLE.                        
044700*    DWK 2003-06-11  CR-0247 ORIGINAL.                                    
0448009000-FIND-HOLD-ENTRY.                                                     
044900    MOVE "N" TO W-HOLD-FOUND.                                             
045000    MOVE 1 TO ACTIVE-IDX.                                                 
045100    PERFORM 9010-FIND-HOLD-STEP THRU 9010-EXIT                            
045200        UNTIL ACTIVE-IDX > HOLD-TABLE-COUNT                               
045300            OR HOLD-FOUND.                                                
0454009010-FIND-HOLD-STEP.                                                      
045500    IF HLD-HOLD-ID(ACTIVE-IDX) NOT = TARGET-HOLD-ID                       
045600        ADD 1 TO ACTIVE-IDX                                               
045700        GO TO 9010-EXIT                                                   
045800    END-IF.                                                               
045900    MOVE "Y" TO W-HOLD-FOUND.                                             
0460009010-EXIT.                                                                
046100    EXIT.                                                                 
0462009100-REMOVE-HOLD-ENTRY.                                                   
046300    IF ACTIVE-IDX NOT = HOLD-TABLE-COUNT                                  
046400        MOVE HOLD-TABLE-COUNT TO KEEP-IDX                                 
046500        MOVE HLD-HOLD-ID(KEEP-IDX)                                        
046600            TO HLD-HOLD-ID(ACTIVE-IDX)                                    
046700        MOVE HLD-EVENT-ID(KEEP-IDX)                                       
046800            TO HLD-EVENT-ID(ACTIVE-IDX)                                   
046900        MOVE HLD-EMAIL(KEEP-IDX) TO HLD-EMAIL(ACTIVE-IDX)                 
047000        MOVE HLD-SEAT-COUNT(KEEP-IDX)                                     
047100            TO HLD-SEAT-COUNT(ACTIVE-IDX)                                 
047200        MOVE HLD-SEAT-LIST(KEEP-IDX)                                      
047300            TO HLD-SEAT-LIST(ACTIVE-IDX)                                  
047400        MOVE HLD-EXPIRE-SECONDS(KEEP-IDX)                                 
047500            TO HLD-EXPIRE-SECONDS(ACTIVE-IDX)                             
047600    END-IF.                                                               
047700    SUBTRACT 1 FROM HOLD-TABLE-COUNT.                                     
047800    COPY "PLROWLBL.CBL".                                                  
047900    COPY "PL-FIND-BEST-SEATS.CBL".                                        
048000    COPY "PLWRITERESULT.CBL".                                             
048100    COPY "PLRESVCODE.CBL".                                                
048200    COPY "PL-FIND-SEAT-ENTRY.CBL".                                        
