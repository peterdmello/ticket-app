000100*    FDHOLDRQ.CBL                                                         
000200*    RECORD LAYOUT - HOLD-REQUEST TRANSACTION FILE.                       
000300*    WJT 1991-04-02  ORIGINAL.                                            
000400    FD  HOLD-REQUEST-FILE                                                 
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  HOLD-REQUEST-RECORD.                                              
000700        05  REQ-EVENT-ID             PIC 9(6).                            
000800        05  REQ-NUM-SEATS            PIC 9(4).                            
000900        05  REQ-MIN-LEVEL            PIC 9(4).                            
001000        05  REQ-MAX-LEVEL            PIC 9(4).                            
001100        05  REQ-EMAIL                PIC X(60).                           
001200        05  FILLER                   PIC X(20).                           
