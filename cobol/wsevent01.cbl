000100*    wsevent01.cbl                                                        
000200*    WORKING-STORAGE - ONE ENTRY PER EVENT BUILT THIS RUN.                
000300*    EVT-BEST-LEVEL/EVT-WORST-LEVEL ARE THE DEFAULT LEVEL                 
000400*    WINDOW BOUNDS USED WHEN A HOLD-REQUEST LEAVES REQ-MIN-               
000500*    LEVEL OR REQ-MAX-LEVEL UNSET (ZERO).                                 
000600*    WJT 1991-04-02  ORIGINAL.                                            
000700    01  EVENT-TABLE.                                                      
000800        05  EVENT-TABLE-COUNT        PIC 9(4) COMP.                       
000900        05  EVENT-ENTRY OCCURS 500 TIMES                                  
001000                        INDEXED BY EVENT-IDX.                             
001100            10  EVT-EVENT-ID             PIC 9(6).                        
001200            10  EVT-BEST-LEVEL           PIC 9(4).                        
001300            10  EVT-WORST-LEVEL          PIC 9(4).                        
001400            10  FILLER                   PIC X(10).                       
