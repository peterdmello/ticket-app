000100*    SLSEATDP.CBL                                                         
000200*    FILE-CONTROL ENTRY - OPTIONAL END-OF-RUN SEAT DUMP.                  
000300*    WRITTEN ONLY WHEN UPSI-0 IS ON (SEE SPECIAL-NAMES).                  
000400*    A FLAT SEQUENTIAL DUMP OF THE FINAL SEAT-INVENTORY-                  
000500*    TABLE - NOT A REPORT, NO HEADINGS OR CONTROL BREAKS.                 
000600*    WJT 1991-04-09  ORIGINAL.                                            
000700    SELECT SEAT-DUMP-FILE ASSIGN TO "SEATDUMP"                            
000800        ORGANIZATION IS LINE SEQUENTIAL.                                  
