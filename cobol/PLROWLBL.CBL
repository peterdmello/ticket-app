000100*    PLROWLBL.CBL                                                         
000200*    ROW-LABEL-PARA - BIJECTIVE BASE-26 ROW LABEL ENCODER.                
000300*    CALLER MOVES A ROW NUMBER GREATER THAN ZERO INTO                     
000400*    ROWLBL-N, THEN PERFORMS ROW-LABEL-PARA THRU                          
000500*    ROW-LABEL-EXIT.  THE LABEL COMES BACK IN ROWLBL-                     
000600*    RESULT, SPACE-PADDED TO SIX CHARACTERS.  1=B, 15=P,                  
000700*    25=Z, 26=BA, 84=DG, 675=ZZ, 676=BAA.  A ROW NUMBER                   
000800*    OF ZERO OR LESS IS NOT A VALID ROW AND IS REJECTED                   
000900*    BACK THROUGH ROWLBL-VALID RATHER THAN BEING RUN                      
001000*    INTO THE DIVIDE BELOW.                                               
001100*    WJT 1991-04-03  ORIGINAL.                                            
001200*    DWK 2003-07-09  CR-0256 ADDED THE ROWLBL-VALID REJECT                
001300*    DWK 2003-07-09  CR-0256 PARAGRAPH NEVER CHECKED FOR A                
001400*    DWK 2003-07-09  CR-0256 ZERO OR NEGATIVE ROW NUMBER,                 
001500*    DWK 2003-07-09  CR-0256 PER AUDIT FINDING 03-133.                    
001600ROW-LABEL-PARA.                                                           
001700    MOVE "Y" TO ROWLBL-VALID.                                             
001800    IF ROWLBL-N NOT > 0                                                   
001900        MOVE "N" TO ROWLBL-VALID                                          
002000        GO TO ROW-LABEL-EXIT                                              
002100    END-IF.                                                               
002200    MOVE 0 TO ROWLBL-LEN.                                                 
002300    PERFORM ROW-LABEL-EMIT-LOOP                                           
002400        UNTIL ROWLBL-N NOT > 25.                                          
002500    COMPUTE ROWLBL-DIGIT = ROWLBL-N.                                      
002600    PERFORM ROW-LABEL-EMIT-CHAR.                                          
002700    MOVE SPACES TO ROWLBL-RESULT.                                         
002800    MOVE ROWLBL-LEN TO ROWLBL-OUT-IDX.                                    
002900    PERFORM ROW-LABEL-REVERSE-STEP ROWLBL-LEN TIMES.                      
003000    GO TO ROW-LABEL-EXIT.                                                 
003100ROW-LABEL-EMIT-LOOP.                                                      
003200    DIVIDE ROWLBL-N BY 26 GIVING ROWLBL-N                                 
003300        REMAINDER ROWLBL-DIGIT.                                           
003400    PERFORM ROW-LABEL-EMIT-CHAR.                                          
003500ROW-LABEL-EMIT-CHAR.                                                      
003600    ADD 1 TO ROWLBL-LEN.                                                  
003700    MOVE ALPHA-TABLE(ROWLBL-DIGIT + 1:1)                                  
003800        TO ROWLBL-CHAR(ROWLBL-LEN).                                       
003900ROW-LABEL-REVERSE-STEP.                                                   
004000    MOVE ROWLBL-CHAR(ROWLBL-OUT-IDX)                                      
004100        TO ROWLBL-RESULT                                                  
004200          (ROWLBL-LEN - ROWLBL-OUT-IDX + 1:1).                            
004300    SUBTRACT 1 FROM ROWLBL-OUT-IDX.                                       
004400ROW-LABEL-EXIT.                                                           
004500    EXIT.                                                                 
