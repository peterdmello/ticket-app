000100*    READ-LEVEL-NEXT-RECORD.CBL                                           
000200*    READS THE NEXT LEVEL-DEFINITION RECORD, SETTING                      
000300*    LEVEL-EOF WHEN THE FILE IS EXHAUSTED.  ONE READ,                     
000400*    ONE AT END, SAME AS THE OTHER THREE READ LOOPS.                      
000500*    WJT 1991-04-02  ORIGINAL.                                            
000600READ-LEVEL-NEXT-RECORD.                                                   
000700    READ LEVEL-DEFINITION-FILE                                            
000800        AT END                                                            
000900            MOVE "Y" TO W-LEVEL-EOF                                       
001000    END-READ.                                                             
