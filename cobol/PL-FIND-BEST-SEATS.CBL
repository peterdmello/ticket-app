000100*    PL-FIND-BEST-SEATS.CBL                                               
000200*    THREE PARAGRAPHS SHARED BY THE HOLD-ALLOCATION UNIT:                 
000300*      RESOLVE-LEVEL-WINDOW-PARA  - DEFAULTS REQ-MIN-LEVEL/               
000400*                                    REQ-MAX-LEVEL FROM THE               
000500*                                    EVENT'S BEST/WORST LEVEL.            
000600*      COUNT-SEATS-PARA           - TALLIES SEATS BY STATE,               
000700*                                    OPTIONALLY BY LEVEL, FOR             
000800*                                    THE EVENT IN TARGET-                 
000900*                                    EVENT-ID.                            
001000*      SELECT-BEST-AVAILABLE-PARA - WALKS THE SEAT TABLE IN               
001100*                                    RANK ORDER COLLECTING THE            
001200*                                    FIRST WANT-COUNT                     
001300*                                    AVAILABLE SEATS IN RANGE.            
001400*    THE SEAT TABLE IS ALREADY RANK-ORDERED BY CONSTRUCTION -             
001500*    SEE wsseat01.cbl - SO NO SORT IS NEEDED HERE.                        
001600*    WJT 1991-04-06  ORIGINAL.                                            
001700*    DWK 2003-06-25  CR-0253 COUNT-SEATS-CHECK-FILTER AND                 
001800*    DWK 2003-06-25  CR-0253 COUNT-SEATS-STEP NOW ALSO MATCH              
001900*    DWK 2003-06-25  CR-0253 SEAT-EVENT-ID AGAINST TARGET-                
002000*    DWK 2003-06-25  CR-0253 EVENT-ID - LEVEL-ID IS ONLY UNIQUE           
002100*    DWK 2003-06-25  CR-0253 WITHIN ONE EVENT, SO COUNTING BY             
002200*    DWK 2003-06-25  CR-0253 LEVEL ALONE WAS ADDING SEATS FROM            
002300*    DWK 2003-06-25  CR-0253 OTHER EVENTS' LEVEL 1, 2, 3...               
002400*    DWK 2003-06-25  CR-0253 INTO THE SAME BUCKET.                        
002500*    DWK 2003-06-25  CR-0253 SAME DEFECT FOUND IN SELECT-BEST-            
002600*    DWK 2003-06-25  CR-0253 AVAILABLE-STEP BELOW - A HOLD-               
002700*    DWK 2003-06-25  CR-0253 REQUEST FOR EVENT 2 COULD WALK               
002800*    DWK 2003-06-25  CR-0253 RIGHT INTO EVENT 1'S SEATS AT THE            
002900*    DWK 2003-06-25  CR-0253 SAME LEVEL/ROW/SEAT-NUM AND HOLD             
003000*    DWK 2003-06-25  CR-0253 THEM.  ADDED THE SAME EVENT-ID               
003100*    DWK 2003-06-25  CR-0253 GATE USED ABOVE IN COUNT-SEATS-              
003200*    DWK 2003-06-25  CR-0253 CHECK-FILTER/COUNT-SEATS-STEP.               
003300RESOLVE-LEVEL-WINDOW-PARA.                                                
003400    IF REQ-MIN-LEVEL = 0                                                  
003500        MOVE EVT-BEST-LEVEL(EVT-IDX) TO MIN-LEVEL                         
003600    ELSE                                                                  
003700        MOVE REQ-MIN-LEVEL TO MIN-LEVEL                                   
003800    END-IF.                                                               
003900    IF REQ-MAX-LEVEL = 0                                                  
004000        MOVE EVT-WORST-LEVEL(EVT-IDX) TO MAX-LEVEL                        
004100    ELSE                                                                  
004200        MOVE REQ-MAX-LEVEL TO MAX-LEVEL                                   
004300    END-IF.                                                               
004400COUNT-SEATS-PARA.                                                         
004500    MOVE 0 TO FOUND-COUNT.                                                
004600    MOVE "N" TO LEVEL-FILTER-EXISTS.                                      
004700    PERFORM COUNT-SEATS-CHECK-FILTER                                      
004800        VARYING SCAN-IDX FROM 1 BY 1                                      
004900        UNTIL SCAN-IDX > SEAT-TABLE-COUNT                                 
005000            OR LEVEL-FILTER-FOUND.                                        
005100    PERFORM COUNT-SEATS-STEP THRU COUNT-SEATS-STEP-EXIT                   
005200        VARYING SCAN-IDX FROM 1 BY 1                                      
005300        UNTIL SCAN-IDX > SEAT-TABLE-COUNT.                                
005400COUNT-SEATS-CHECK-FILTER.                                                 
005500    IF SEAT-EVENT-ID(SCAN-IDX) = TARGET-EVENT-ID                          
005600        IF SEAT-LEVEL(SCAN-IDX) = LEVEL-FILTER                            
005700            MOVE "Y" TO LEVEL-FILTER-EXISTS                               
005800        END-IF                                                            
005900    END-IF.                                                               
006000COUNT-SEATS-STEP.                                                         
006100    IF SEAT-EVENT-ID(SCAN-IDX) NOT = TARGET-EVENT-ID                      
006200        GO TO COUNT-SEATS-STEP-EXIT                                       
006300    END-IF.                                                               
006400    IF LEVEL-FILTER-FOUND                                                 
006500        IF SEAT-LEVEL(SCAN-IDX) NOT = LEVEL-FILTER                        
006600            GO TO COUNT-SEATS-STEP-EXIT                                   
006700        END-IF                                                            
006800    END-IF.                                                               
006900    IF COUNT-AVAILABLE-ONLY                                               
007000        IF NOT SEAT-AVAILABLE(SCAN-IDX)                                   
007100            GO TO COUNT-SEATS-STEP-EXIT                                   
007200        END-IF                                                            
007300    END-IF.                                                               
007400    ADD 1 TO FOUND-COUNT.                                                 
007500COUNT-SEATS-STEP-EXIT.                                                    
007600    EXIT.                                                                 
007700SELECT-BEST-AVAILABLE-PARA.                                               
007800    MOVE 0 TO SEL-IDX.                                                    
007900    MOVE 1 TO SCAN-IDX.                                                   
008000    PERFORM SELECT-BEST-AVAILABLE-STEP                                    
008100        UNTIL SCAN-IDX > SEAT-TABLE-COUNT                                 
008200            OR SEL-IDX >= WANT-COUNT.                                     
008300SELECT-BEST-AVAILABLE-STEP.                                               
008400    IF SEAT-EVENT-ID(SCAN-IDX) = TARGET-EVENT-ID                          
008500        AND SEAT-LEVEL(SCAN-IDX) >= MIN-LEVEL                             
008600        AND SEAT-LEVEL(SCAN-IDX) <= MAX-LEVEL                             
008700        AND SEAT-AVAILABLE(SCAN-IDX)                                      
008800            ADD 1 TO SEL-IDX                                              
008900            MOVE SEAT-LEVEL(SCAN-IDX)                                     
009000                TO HLD-SEAT-LEVEL(HOLD-SLOT-IDX, SEL-IDX)                 
009100            MOVE SEAT-ROW(SCAN-IDX)                                       
009200                TO HLD-SEAT-ROW(HOLD-SLOT-IDX, SEL-IDX)                   
009300            MOVE SEAT-NUM(SCAN-IDX)                                       
009400                TO HLD-SEAT-NUM(HOLD-SLOT-IDX, SEL-IDX)                   
009500            MOVE SCAN-IDX                                                 
009600                TO SEL-SEAT-IDX(SEL-IDX)                                  
009700    END-IF.                                                               
009800    ADD 1 TO SCAN-IDX.                                                    
