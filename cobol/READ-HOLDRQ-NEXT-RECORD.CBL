000100*    READ-HOLDRQ-NEXT-RECORD.CBL                                          
000200*    READS THE NEXT HOLD-REQUEST TRANSACTION.                             
000300*    WJT 1991-04-02  ORIGINAL.                                            
000400READ-HOLDRQ-NEXT-RECORD.                                                  
000500    READ HOLD-REQUEST-FILE                                                
000600        AT END                                                            
000700            MOVE "Y" TO W-HOLDRQ-EOF                                      
000800    END-READ.                                                             
