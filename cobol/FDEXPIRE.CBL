000100*    FDEXPIRE.CBL                                                         
000200*    RECORD LAYOUT - EXPIRE-HOLD ELAPSED-TIME TICK FILE.                  
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400    FD  EXPIRE-HOLD-FILE                                                  
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  EXPIRE-HOLD-RECORD.                                               
000700        05  EXP-HOLD-ID              PIC 9(8).                            
000800        05  EXP-ELAPSED-SECONDS      PIC 9(6).                            
000900        05  FILLER                   PIC X(22).                           
