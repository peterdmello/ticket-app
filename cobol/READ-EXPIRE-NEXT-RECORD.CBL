000100*    READ-EXPIRE-NEXT-RECORD.CBL                                          
000200*    READS THE NEXT EXPIRE-HOLD ELAPSED-TIME TICK.                        
000300*    WJT 1991-04-05  ORIGINAL.                                            
000400READ-EXPIRE-NEXT-RECORD.                                                  
000500    READ EXPIRE-HOLD-FILE                                                 
000600        AT END                                                            
000700            MOVE "Y" TO W-EXPIRE-EOF                                      
000800    END-READ.                                                             
