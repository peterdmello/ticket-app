000100*    PL-FIND-SEAT-ENTRY.CBL                                               
000200*    FIND-SEAT-ENTRY-PARA - LINEAR SEARCH OF THE SEAT-                    
000300*    INVENTORY-TABLE FOR THE ENTRY MATCHING TARGET-EVENT-                 
000400*    ID/TARGET-LEVEL/TARGET-ROW/TARGET-SEATNUM.                           
000500*    LEAVES SCAN-IDX POINTING AT THE MATCH AND SETS                       
000600*    SEAT-ENTRY-FOUND.  A SMALL TABLE, SO A LINEAR SCAN IS                
000700*    ALL THIS NEEDS - NO KSDS, NO BINARY SEARCH.                          
000800*    DWK 2003-06-11  CR-0247 ORIGINAL.                                    
000900*    DWK 2003-06-18  CR-0251 CHANGED OFF A PERFORM...VARYING - THE        
001000*    DWK 2003-06-18  CR-0251 BUMP LEFT SCAN-IDX ONE PAST THE              
001100*    DWK 2003-06-18  CR-0251 MATCH BY THE TIME THE UNTIL TEST             
001200*    DWK 2003-06-18  CR-0251 STOPPED THE LOOP.  SELF-MANAGED INDEX        
001300*    DWK 2003-06-18  CR-0251 NOW, ONLY BUMPED WHEN NO MATCH.              
001400FIND-SEAT-ENTRY-PARA.                                                     
001500    MOVE "N" TO W-SEAT-ENTRY-FOUND.                                       
001600    MOVE 1 TO SCAN-IDX.                                                   
001700    PERFORM FIND-SEAT-ENTRY-STEP THRU FIND-SEAT-ENTRY-EXIT                
001800        UNTIL SCAN-IDX > SEAT-TABLE-COUNT                                 
001900            OR SEAT-ENTRY-FOUND.                                          
002000FIND-SEAT-ENTRY-STEP.                                                     
002100    IF SEAT-EVENT-ID(SCAN-IDX) NOT = TARGET-EVENT-ID                      
002200        GO TO FIND-SEAT-ENTRY-NOMATCH                                     
002300    END-IF.                                                               
002400    IF SEAT-LEVEL(SCAN-IDX) NOT = TARGET-LEVEL                            
002500        GO TO FIND-SEAT-ENTRY-NOMATCH                                     
002600    END-IF.                                                               
002700    IF SEAT-ROW(SCAN-IDX) NOT = TARGET-ROW                                
002800        GO TO FIND-SEAT-ENTRY-NOMATCH                                     
002900    END-IF.                                                               
003000    IF SEAT-NUM(SCAN-IDX) NOT = TARGET-SEATNUM                            
003100        GO TO FIND-SEAT-ENTRY-NOMATCH                                     
003200    END-IF.                                                               
003300    MOVE "Y" TO W-SEAT-ENTRY-FOUND.                                       
003400    GO TO FIND-SEAT-ENTRY-EXIT.                                           
003500FIND-SEAT-ENTRY-NOMATCH.                                                  
003600    ADD 1 TO SCAN-IDX.                                                    
003700FIND-SEAT-ENTRY-EXIT.                                                     
003800    EXIT.                                                                 
