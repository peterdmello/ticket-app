000100*    wshold01.cbl                                                         
000200*    WORKING-STORAGE - THE ACTIVE-HOLDS TABLE.  A HOLD LIVES              
000300*    HERE FROM THE MOMENT IT IS GRANTED UNTIL IT IS EITHER                
000400*    COMMITTED INTO A RESERVATION OR SWEPT AWAY BY EXPIRATION -           
000500*    WHICHEVER TRANSACTION GETS TO IT FIRST REMOVES THE ENTRY,            
000600*    SO THE OTHER ONE FINDS NOTHING AND JUST NO-OPS.                      
000700*    WJT 1991-04-05  ORIGINAL.                                            
000800*    RTF 1994-11-30  CR-0118 HLD-SEAT-LIST CAPPED AT 40 SEATS -           
000900*    RTF 1994-11-30  CR-0118 LARGEST GROUP SALE THIS HOUSE HAS            
001000*    RTF 1994-11-30  CR-0118 EVER WRITTEN IS 28.                          
001100    01  ACTIVE-HOLD-TABLE.                                                
001200        05  HOLD-TABLE-COUNT         PIC 9(4) COMP.                       
001300        05  HOLD-ENTRY OCCURS 2000 TIMES                                  
001400                       INDEXED BY HOLD-IDX.                               
001500            10  HLD-HOLD-ID              PIC 9(8).                        
001600            10  HLD-EVENT-ID             PIC 9(6).                        
001700            10  HLD-EMAIL                PIC X(60).                       
001800            10  HLD-SEAT-COUNT           PIC 9(4) COMP.                   
001900            10  HLD-SEAT-LIST OCCURS 40 TIMES                             
002000                            INDEXED BY HLD-SEAT-IDX.                      
002100                15  HLD-SEAT-LEVEL       PIC 9(4).                        
002200                15  HLD-SEAT-ROW         PIC 9(4).                        
002300                15  HLD-SEAT-NUM         PIC 9(4).                        
002400            10  HLD-EXPIRE-SECONDS       PIC 9(6).                        
002500            10  FILLER                   PIC X(08).                       
